000100*******************************************
000200*                                          *
000300*  Record Definition For Generated         *
000400*     Hourly Consumption / Production      *
000500*           File                           *
000600*     Line Sequential, Fixed Width Columns *
000700*******************************************
000800*  File size 55 bytes padded to 60 by filler.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 14/02/26 vbc - Created.                                  BS003
001300* 27/02/26 vbc -    .01 Dropped the comma-edited alternate  BS008
001400*               view, see wsbsres.cob change of the same
001500*               date - same reasoning applies here.
001600*
001700 01  BS-Generated-Record.
001800     03  Gen-Datetime               pic x(19).
001900     03  Gen-Energy-Consumed-Wh     pic s9(7)
002000                                     sign is trailing separate.
002100     03  Gen-Energy-Produced-Wh     pic s9(7)
002200                                     sign is trailing separate.
002300     03  Gen-Consumed               pic s9(7)v99
002400                                     sign is trailing separate.
002500     03  Gen-Reversed               pic s9(7)v99
002600                                     sign is trailing separate.
002700     03  filler                     pic x(5).
002800*
