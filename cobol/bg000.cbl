000100****************************************************************
000200*                                                              *
000300*             Synthetic Meter Data Generator                   *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.         bg000.
001100 author.             V B Coen.
001200 installation.       Applewood Computers.
001300 date-written.       20/07/85.
001400 date-compiled.
001500 security.           Copyright (C) 1976-2026 & later, Vincent
001600                      Bryan Coen.  Distributed under the GNU
001700                      General Public License.  See the file
001800                      COPYING for details.
001900*
002000*    Remarks.            Originally the year-end vacation-
002100*                        accrual print run, one line per
002200*                        employee per pay period, driven off a
002300*                        calendar day/month walk.  Gutted and
002400*                        rebuilt in 2026 to walk the calendar
002500*                        the same way but generate a synthetic
002600*                        year (or several) of hourly household
002700*                        consumption/production readings
002800*                        for feeding into the simulation run
002900*                        (bs000) as test/demo input.
003000*
003100*    Version.            3.3.00 - builds with the rest of the
003200*                        Applewood suite.
003300*
003400*    Called modules.     None.
003500*
003600*    Files used.         GENOUT   - one generated reading per
003700*                                   hour of the run.
003800*                        GENPARM  - generation run parameters,
003900*                                   name: value per line.
004000*
004100*    Error messages used.
004200*                        None - a generator has nothing to
004300*                        reject, it only manufactures data.
004400*
004500* Changes:
004600* 20/07/85 vbc -        Written as the vacation-accrual print
004700*                       run - calendar day/month walk feeding
004800*                       a control-break print line per employee.
004900* 11/02/89 vbc -        Leap year test corrected to the full
005000*                       4/100/400 Gregorian rule - plain /4 was
005100*                       over-crediting centuries.
005200* 30/09/98 vbc -        Year 2000 review - calendar walk already
005300*                       uses full ccyy years, nothing to change.
005400*                       Logged per the house Y2K audit procedure.
005500* 16/04/24 vbc -        Copyright notice update superseding all
005600*                       previous notices.
005700* 19/09/25 vbc - 3.3.00 Version update and builds reset.
005800* 13/02/26 vbc - 1.0.00 Cut down from the vacation print run for
005900*                       the data generator - kept the calendar walk and
006000*                       days-per-month table, dropped the print
006100*                       control breaks and the employee file.
006200*                       Added the hourly consumption draw.
006300* 16/02/26 vbc -        Added the daylight/production generator
006400*                       (aa059) - half sine off a table, see the
006500*                       note at aa061, plus the hand-rolled
006600*                       generator at aa062 (no RANDOM intrinsic
006700*                       wanted here, same reasoning as bs040).
006800* 19/02/26 vbc -        Added grid netting (aa063) and GENPARM
006900*                       parameter dump (aa090).
007000* 24/02/26 vbc -    .01 aa060's "neither cold nor hot" branch was
007100*                       falling through with whatever Wrk-Day-
007200*                       Start/End the PREVIOUS hour had left
007300*                       behind instead of the averaged window -
007400*                       added the explicit WS-Season = "N" test.
007500*
007600****************************************************************
007700*
007800* Copyright Notice.
007900* ****************
008000*
008100* These files and programs are part of the Applewood Computers
008200* Accounting System and is copyright (c) Vincent B Coen.
008300* 1976-2026 and later.  Distributed under the GNU General Public
008400* License, see the file COPYING for details.
008500*
008600****************************************************************
008700*
008800 environment             division.
008900*===============================
009000*
009100 configuration           section.
009200 special-names.
009300     C01 is Top-Of-Form.
009400*
009500 input-output            section.
009600 file-control.
009700     select Gen-File          assign "GENOUT"
009800            organization is line sequential
009900            file status  is Gen-File-Status.
010000*
010100     select Gen-Param-File    assign "GENPARM"
010200            organization is line sequential
010300            file status  is Gpm-File-Status.
010400*
010500 data                    division.
010600*===============================
010700*
010800 file                    section.
010900*-----------------------------
011000*
011100 fd  Gen-File
011200     label records are standard.
011300 01  Gout-Record                     pic x(60).
011400*
011500 fd  Gen-Param-File
011600     label records are standard.
011700 01  Gparm-Record                    pic x(60).
011800*
011900 working-storage         section.
012000*-----------------------------
012100 77  prog-name               pic x(17) value "bg000 (3.3.00)".
012200*
012300 01  WS-File-Status.
012400     03  Gen-File-Status            pic xx      value "00".
012500     03  Gpm-File-Status            pic xx      value "00".
012600     03  filler                     pic x(2).
012700*
012800     copy "wsbsgprm.cob".
012900     copy "wsbsgen.cob".
013000*
013100 01  WS-Generate-Work.
013200     03  Gen-Year-Ix                pic 99        comp.
013300     03  Gen-Hour                   pic 99        comp.
013400     03  Tot-Hours-Generated         pic 9(7)      comp.
013500     03  WS-Season                   pic x         value "N".
013600     03  filler                     pic x(1).
013700*
013800 01  WS-Calendar-Work.
013900     03  Cal-Year                   pic 9(4)      comp.
014000     03  Cal-Days-In-Year           pic 999       comp.
014100     03  Cal-Day-Of-Year            pic 999       comp.
014200     03  Cal-Month                  pic 99        comp.
014300     03  Cal-Day                    pic 99        comp.
014400     03  Cal-Days-Left              pic 999       comp.
014500     03  Cal-Month-Ix               pic 99        comp.
014600     03  Cal-Leap-Quot               pic 9(4)      comp.
014700     03  Cal-Leap-Rem                pic 9(4)      comp.
014800     03  filler                     pic x(1).
014900*  Dump view only - lets a walkback show the calendar work
015000*  area as one field instead of nine.
015100 01  WS-Calendar-Work-Dump   redefines WS-Calendar-Work
015200                                     pic x(19).
015300*
015400 01  WS-Days-Per-Month.
015500     03  Dpm-Table                   pic 999       comp  occurs 12.
015600     03  filler                     pic x(1).
015700*  Dump view only - see note above.
015800 01  WS-Days-Per-Month-Dump  redefines WS-Days-Per-Month
015900                                     pic x(25).
016000*
016100*  Half-sine envelope, 21 points, 5% steps over the daylight
016200*  window - Sin-Table(k) holds sin((k - 1) * pi / 20) for
016300*  k = 1 .. 21.  No SIN intrinsic used, table built once at
016400*  start of run by aa006 below.
016500*
016600 01  WS-Sine-Table.
016700     03  Sin-Table                   pic s9v9999  comp-3  occurs 21.
016800     03  filler                     pic x(1).
016900*
017000 01  WS-Datetime-Build.
017100     03  Dtb-Fields.
017200         05  Dtb-Year               pic 9(4).
017300         05  Dtb-Dash1              pic x        value "-".
017400         05  Dtb-Month              pic 99.
017500         05  Dtb-Dash2              pic x        value "-".
017600         05  Dtb-Day                pic 99.
017700         05  Dtb-Space              pic x        value " ".
017800         05  Dtb-Hour               pic 99.
017900         05  Dtb-Rest               pic x(6)     value ":00:00".
018000     03  filler                     pic x(4).
018100*
018200*  16-bit linear congruential generator work area.
018300*
018400 01  WS-Random-Gen.
018500     03  Rng-Seed                    pic 9(5)      comp.
018600     03  Rng-Product                 pic 9(9)      comp.
018700     03  Rng-Quotient                pic 9(9)      comp.
018800     03  Rng-Fraction                pic s9v9999  comp-3.
018900     03  filler                     pic x(1).
019000*  Dump view only - see note at WS-Calendar-Work-Dump above.
019100 01  WS-Random-Gen-Dump      redefines WS-Random-Gen
019200                                     pic x(16).
019300*
019400 01  WS-Generate-Record-Work.
019500     03  Wrk-Range-Min               pic s9(5)v99  comp-3.
019600     03  Wrk-Range-Max               pic s9(5)v99  comp-3.
019700     03  Wrk-Raw-Energy              pic s9(7)v99  comp-3.
019800     03  Wrk-Day-Start                pic 99        comp.
019900     03  Wrk-Day-End                  pic 99        comp.
020000     03  Wrk-Day-Fraction             pic s9v9999  comp-3.
020100     03  Wrk-Sine-Ix                  pic 99        comp.
020200     03  Wrk-Sine-Value               pic s9v9999  comp-3.
020300     03  Wrk-Prod-Min                 pic s9(5)v99  comp-3.
020400     03  Wrk-Prod-Max                 pic s9(5)v99  comp-3.
020500     03  Wrk-Amplitude                pic s9(5)v99  comp-3.
020600     03  Wrk-Used-From-Prod           pic s9(7)v99  comp-3.
020700     03  Wrk-Net-Consumed             pic s9(7)v99  comp-3.
020800     03  Wrk-Net-Reversed             pic s9(7)v99  comp-3.
020900     03  filler                     pic x(1).
021000*
021100 01  WS-Param-Edits.
021200     03  Edt-Year                    pic 9(4).
021300     03  Edt-Count                    pic 9(2).
021400     03  Edt-Range                    pic -9(5).99.
021500     03  Edt-Factor                   pic -9.9999.
021600     03  Edt-Hour2                    pic 9(2).
021700     03  filler                     pic x(1).
021800*
021900 01  WS-Param-Line.
022000     03  Gpl-Text                    pic x(55).
022100     03  filler                     pic x(5).
022200*
022300 procedure               division.
022400*=========================================
022500*
022600 aa000-Main                section.
022700*********************************
022800*
022900     perform  aa005-Init-Parameters   thru aa005-Exit.
023000     perform  aa006-Init-Sine-Table   thru aa006-Exit.
023100     perform  aa007-Init-Random       thru aa007-Exit.
023200     perform  aa008-Init-Days-Table   thru aa008-Exit.
023300     perform  aa030-Open-Files        thru aa030-Exit.
023400*
023500     perform  aa050-Generate-Year     thru aa050-Exit
023600              varying Gen-Year-Ix from 1 by 1
023700              until Gen-Year-Ix > Bgp-Years.
023800*
023900     perform  aa085-Display-Totals    thru aa085-Exit.
024000     perform  aa090-Write-Parameters  thru aa090-Exit.
024100     perform  aa095-Close-Files       thru aa095-Exit.
024200*
024300 aa000-Exit.
024400     stop     run.
024500*
024600 aa005-Init-Parameters     section.
024700*********************************
024800*
024900*  Fixed WORKING-STORAGE defaults, no override file for this
025000*  run - per the job spec, edit the MOVEs below to change a
025100*  site's generation profile.
025200*
025300     move     2025          to Bgp-Start-Year.
025400     move     1             to Bgp-Years.
025500     move     500.00        to Bgp-Base-Min.
025600     move     1500.00       to Bgp-Base-Max.
025700     move     2000.00       to Bgp-Peak-Min.
025800     move     4500.00       to Bgp-Peak-Max.
025900*
026000     move     12            to Bgp-Cold-Months(1).
026100     move     1             to Bgp-Cold-Months(2).
026200     move     2             to Bgp-Cold-Months(3).
026300     move     6             to Bgp-Hot-Months(1).
026400     move     7             to Bgp-Hot-Months(2).
026500     move     8             to Bgp-Hot-Months(3).
026600*
026700     move     1.3000        to Bgp-Cold-Factor.
026800     move     1.2000        to Bgp-Hot-Factor.
026900     move     0.7000        to Bgp-Self-Consume-Ratio.
027000*
027100     move     8             to Bgp-Cold-Day-Start.
027200     move     16            to Bgp-Cold-Day-End.
027300     move     6             to Bgp-Hot-Day-Start.
027400     move     20            to Bgp-Hot-Day-End.
027500*
027600     move     1000.00       to Bgp-Cold-Prod-Min.
027700     move     3000.00       to Bgp-Cold-Prod-Max.
027800     move     3000.00       to Bgp-Hot-Prod-Min.
027900     move     6000.00       to Bgp-Hot-Prod-Max.
028000*
028100 aa005-Exit.
028200     exit     section.
028300*
028400 aa006-Init-Sine-Table     section.
028500*********************************
028600*
028700*  sin((k - 1) * 9 degrees), k = 1 .. 21 - see the note over
028800*  WS-Sine-Table above.
028900*
029000     move     0.0000 to Sin-Table(1).
029100     move     0.1564 to Sin-Table(2).
029200     move     0.3090 to Sin-Table(3).
029300     move     0.4540 to Sin-Table(4).
029400     move     0.5878 to Sin-Table(5).
029500     move     0.7071 to Sin-Table(6).
029600     move     0.8090 to Sin-Table(7).
029700     move     0.8910 to Sin-Table(8).
029800     move     0.9511 to Sin-Table(9).
029900     move     0.9877 to Sin-Table(10).
030000     move     1.0000 to Sin-Table(11).
030100     move     0.9877 to Sin-Table(12).
030200     move     0.9511 to Sin-Table(13).
030300     move     0.8910 to Sin-Table(14).
030400     move     0.8090 to Sin-Table(15).
030500     move     0.7071 to Sin-Table(16).
030600     move     0.5878 to Sin-Table(17).
030700     move     0.4540 to Sin-Table(18).
030800     move     0.3090 to Sin-Table(19).
030900     move     0.1564 to Sin-Table(20).
031000     move     0.0000 to Sin-Table(21).
031100*
031200 aa006-Exit.
031300     exit     section.
031400*
031500 aa007-Init-Random         section.
031600*********************************
031700*
031800     move     17711 to Rng-Seed.
031900*
032000 aa007-Exit.
032100     exit     section.
032200*
032300 aa008-Init-Days-Table     section.
032400*********************************
032500*
032600     move     31 to Dpm-Table(1).
032700     move     28 to Dpm-Table(2).
032800     move     31 to Dpm-Table(3).
032900     move     30 to Dpm-Table(4).
033000     move     31 to Dpm-Table(5).
033100     move     30 to Dpm-Table(6).
033200     move     31 to Dpm-Table(7).
033300     move     31 to Dpm-Table(8).
033400     move     30 to Dpm-Table(9).
033500     move     31 to Dpm-Table(10).
033600     move     30 to Dpm-Table(11).
033700     move     31 to Dpm-Table(12).
033800*
033900 aa008-Exit.
034000     exit     section.
034100*
034200 aa030-Open-Files          section.
034300*********************************
034400*
034500     open     output Gen-File.
034600     open     output Gen-Param-File.
034700*
034800 aa030-Exit.
034900     exit     section.
035000*
035100 aa050-Generate-Year       section.
035200*********************************
035300*
035400*  Called once per generation year by aa000's PERFORM VARYING.
035500*
035600     compute  Cal-Year = Bgp-Start-Year + Gen-Year-Ix - 1.
035700     perform  aa051-Check-Leap-Year thru aa051-Exit.
035800*
035900     if       Cal-Days-In-Year = 366
036000              move 29 to Dpm-Table(2)
036100     else
036200              move 28 to Dpm-Table(2)
036300     end-if.
036400*
036500     perform  aa052-Generate-Day thru aa052-Exit
036600              varying Cal-Day-Of-Year from 1 by 1
036700              until Cal-Day-Of-Year > Cal-Days-In-Year.
036800*
036900 aa050-Exit.
037000     exit     section.
037100*
037200 aa051-Check-Leap-Year     section.
037300*********************************
037400*
037500*  Full Gregorian rule - divisible by 4, not by 100 unless also
037600*  by 400 (fixed 11/02/89 - plain /4 over-credited centuries).
037700*
037800     move     365 to Cal-Days-In-Year.
037900     divide   Cal-Year by 4 giving Cal-Leap-Quot
038000                         remainder Cal-Leap-Rem.
038100     if       Cal-Leap-Rem not = 0
038200              go to aa051-Exit
038300     end-if.
038400*
038500     move     366 to Cal-Days-In-Year.
038600     divide   Cal-Year by 100 giving Cal-Leap-Quot
038700                          remainder Cal-Leap-Rem.
038800     if       Cal-Leap-Rem not = 0
038900              go to aa051-Exit
039000     end-if.
039100*
039200     move     365 to Cal-Days-In-Year.
039300     divide   Cal-Year by 400 giving Cal-Leap-Quot
039400                          remainder Cal-Leap-Rem.
039500     if       Cal-Leap-Rem = 0
039600              move 366 to Cal-Days-In-Year
039700     end-if.
039800*
039900 aa051-Exit.
040000     exit     section.
040100*
040200 aa052-Generate-Day        section.
040300*********************************
040400*
040500*  Called once per day-of-year by aa050's PERFORM VARYING.
040600*
040700     perform  aa053-Day-Of-Year-To-Date thru aa053-Exit.
040800*
040900     perform  aa055-Generate-Hour thru aa055-Exit
041000              varying Gen-Hour from 0 by 1
041100              until Gen-Hour > 23.
041200*
041300 aa052-Exit.
041400     exit     section.
041500*
041600 aa053-Day-Of-Year-To-Date section.
041700*********************************
041800*
041900*  Walks the days-per-month table, subtracting off full months
042000*  until what is left fits in the current month.
042100*
042200     move     Cal-Day-Of-Year to Cal-Days-Left.
042300     move     1               to Cal-Month-Ix.
042400*
042500     perform  aa054-Subtract-One-Month thru aa054-Exit
042600              until Cal-Days-Left not > Dpm-Table(Cal-Month-Ix).
042700*
042800     move     Cal-Days-Left to Cal-Day.
042900     move     Cal-Month-Ix  to Cal-Month.
043000*
043100 aa053-Exit.
043200     exit     section.
043300*
043400 aa054-Subtract-One-Month section.
043500*********************************
043600*
043700     subtract Dpm-Table(Cal-Month-Ix) from Cal-Days-Left.
043800     add      1 to Cal-Month-Ix.
043900*
044000 aa054-Exit.
044100     exit     section.
044200*
044300 aa055-Generate-Hour       section.
044400*********************************
044500*
044600*  Called once per hour-of-day by aa052's PERFORM VARYING.
044700*
044800     perform  aa056-Build-Datetime   thru aa056-Exit.
044900     perform  aa057-Determine-Season thru aa057-Exit.
045000     perform  aa058-Gen-Consumption  thru aa058-Exit.
045100     perform  aa059-Gen-Production   thru aa059-Exit.
045200     perform  aa063-Net-Grid-Usage   thru aa063-Exit.
045300     perform  aa064-Write-Record     thru aa064-Exit.
045400*
045500 aa055-Exit.
045600     exit     section.
045700*
045800 aa056-Build-Datetime      section.
045900*********************************
046000*
046100     move     Cal-Year  to Dtb-Year.
046200     move     Cal-Month to Dtb-Month.
046300     move     Cal-Day   to Dtb-Day.
046400     move     Gen-Hour  to Dtb-Hour.
046500     move     Dtb-Fields to Gen-Datetime.
046600*
046700 aa056-Exit.
046800     exit     section.
046900*
047000 aa057-Determine-Season    section.
047100*********************************
047200*
047300     move     "N" to WS-Season.
047400*
047500     if       Cal-Month = Bgp-Cold-Months(1)
047600        or    Cal-Month = Bgp-Cold-Months(2)
047700        or    Cal-Month = Bgp-Cold-Months(3)
047800              move "C" to WS-Season
047900     end-if.
048000*
048100     if       Cal-Month = Bgp-Hot-Months(1)
048200        or    Cal-Month = Bgp-Hot-Months(2)
048300        or    Cal-Month = Bgp-Hot-Months(3)
048400              move "H" to WS-Season
048500     end-if.
048600*
048700 aa057-Exit.
048800     exit     section.
048900*
049000 aa058-Gen-Consumption     section.
049100*********************************
049200*
049300*  BUSINESS RULE - household consumption, peak hour / season.
049400*
049500     if       (Gen-Hour >= 6 and Gen-Hour <= 8)
049600        or    (Gen-Hour >= 17 and Gen-Hour <= 21)
049700              move Bgp-Peak-Min to Wrk-Range-Min
049800              move Bgp-Peak-Max to Wrk-Range-Max
049900     else
050000              move Bgp-Base-Min to Wrk-Range-Min
050100              move Bgp-Base-Max to Wrk-Range-Max
050200     end-if.
050300*
050400     perform  aa062-Next-Random thru aa062-Exit.
050500     compute  Wrk-Raw-Energy rounded =
050600              Wrk-Range-Min +
050700              (Rng-Fraction * (Wrk-Range-Max - Wrk-Range-Min)).
050800*
050900     if       WS-Season = "C"
051000              compute Wrk-Raw-Energy rounded =
051100                      Wrk-Raw-Energy * Bgp-Cold-Factor
051200     end-if.
051300*
051400     if       WS-Season = "H"
051500              compute Wrk-Raw-Energy rounded =
051600                      Wrk-Raw-Energy * Bgp-Hot-Factor
051700     end-if.
051800*
051900     compute  Gen-Energy-Consumed-Wh rounded = Wrk-Raw-Energy.
052000*
052100 aa058-Exit.
052200     exit     section.
052300*
052400 aa059-Gen-Production      section.
052500*********************************
052600*
052700*  BUSINESS RULE - household production, daylight window / sine.
052800*
052900     perform  aa060-Determine-Daylight thru aa060-Exit.
053000*
053100     if       Gen-Hour >= Wrk-Day-Start and Gen-Hour < Wrk-Day-End
053200              perform aa061-Compute-Sine-Envelope thru aa061-Exit
053300              perform aa062-Next-Random thru aa062-Exit
053400              compute Wrk-Amplitude rounded =
053500                      Wrk-Prod-Min +
053600                      (Rng-Fraction * (Wrk-Prod-Max - Wrk-Prod-Min))
053700              compute Gen-Energy-Produced-Wh rounded =
053800                      Wrk-Sine-Value * Wrk-Amplitude
053900     else
054000              move 0 to Gen-Energy-Produced-Wh
054100     end-if.
054200*
054300 aa059-Exit.
054400     exit     section.
054500*
054600 aa060-Determine-Daylight  section.
054700*********************************
054800*
054900*  Cold months use the cold window/range, hot months the hot
055000*  window/range, everything else the straight average of the
055100*  two, rounded (fixed 24/02/26 - was falling through on the
055200*  "neither" case with the previous hour's window).
055300*
055400     if       WS-Season = "C"
055500              move Bgp-Cold-Day-Start to Wrk-Day-Start
055600              move Bgp-Cold-Day-End   to Wrk-Day-End
055700              move Bgp-Cold-Prod-Min  to Wrk-Prod-Min
055800              move Bgp-Cold-Prod-Max  to Wrk-Prod-Max
055900     end-if.
056000*
056100     if       WS-Season = "H"
056200              move Bgp-Hot-Day-Start to Wrk-Day-Start
056300              move Bgp-Hot-Day-End   to Wrk-Day-End
056400              move Bgp-Hot-Prod-Min  to Wrk-Prod-Min
056500              move Bgp-Hot-Prod-Max  to Wrk-Prod-Max
056600     end-if.
056700*
056800     if       WS-Season = "N"
056900              compute Wrk-Day-Start rounded =
057000                      (Bgp-Cold-Day-Start + Bgp-Hot-Day-Start) / 2
057100              compute Wrk-Day-End rounded =
057200                      (Bgp-Cold-Day-End + Bgp-Hot-Day-End) / 2
057300              compute Wrk-Prod-Min rounded =
057400                      (Bgp-Cold-Prod-Min + Bgp-Hot-Prod-Min) / 2
057500              compute Wrk-Prod-Max rounded =
057600                      (Bgp-Cold-Prod-Max + Bgp-Hot-Prod-Max) / 2
057700     end-if.
057800*
057900 aa060-Exit.
058000     exit     section.
058100*
058200 aa061-Compute-Sine-Envelope section.
058300*********************************
058400*
058500*  Table-driven half sine - Sin-Table(k) holds the sine of the
058600*  fraction of the daylight window a given hour falls at, in 5%
058700*  steps.  No SIN intrinsic used - see the remark over the
058800*  table in WORKING-STORAGE.
058900*
059000     compute  Wrk-Day-Fraction rounded =
059100              (Gen-Hour - Wrk-Day-Start) /
059200              (Wrk-Day-End - Wrk-Day-Start).
059300     compute  Wrk-Sine-Ix rounded = (Wrk-Day-Fraction * 20) + 1.
059400*
059500     if       Wrk-Sine-Ix < 1
059600              move 1 to Wrk-Sine-Ix
059700     end-if.
059800     if       Wrk-Sine-Ix > 21
059900              move 21 to Wrk-Sine-Ix
060000     end-if.
060100*
060200     move     Sin-Table(Wrk-Sine-Ix) to Wrk-Sine-Value.
060300*
060400 aa061-Exit.
060500     exit     section.
060600*
060700 aa062-Next-Random         section.
060800*********************************
060900*
061000*  16-bit linear congruential generator -
061100*  X(n+1) = (X(n) * 25173 + 13849) MOD 65536.  Good enough
061200*  spread for a synthetic demo feed, not cryptographic quality -
061300*  the job spec accepts any uniform pseudo-random source.
061400*
061500     compute  Rng-Product = (Rng-Seed * 25173) + 13849.
061600     divide   Rng-Product by 65536 giving Rng-Quotient
061700                          remainder Rng-Seed.
061800     compute  Rng-Fraction rounded = Rng-Seed / 65536.
061900*
062000 aa062-Exit.
062100     exit     section.
062200*
062300 aa063-Net-Grid-Usage      section.
062400*********************************
062500*
062600*  BUSINESS RULE - grid netting / self-consumption split.
062700*
062800     compute  Wrk-Used-From-Prod rounded =
062900              Gen-Energy-Produced-Wh * Bgp-Self-Consume-Ratio.
063000*
063100     if       Wrk-Used-From-Prod > Gen-Energy-Consumed-Wh
063200              move Gen-Energy-Consumed-Wh to Wrk-Used-From-Prod
063300     end-if.
063400*
063500     compute  Wrk-Net-Consumed rounded =
063600              Gen-Energy-Consumed-Wh - Wrk-Used-From-Prod.
063700     if       Wrk-Net-Consumed < 0
063800              move 0 to Wrk-Net-Consumed
063900     end-if.
064000*
064100     compute  Wrk-Net-Reversed rounded =
064200              Gen-Energy-Produced-Wh - Wrk-Used-From-Prod.
064300     if       Wrk-Net-Reversed < 0
064400              move 0 to Wrk-Net-Reversed
064500     end-if.
064600*
064700     move     Wrk-Net-Consumed to Gen-Consumed.
064800     move     Wrk-Net-Reversed to Gen-Reversed.
064900*
065000 aa063-Exit.
065100     exit     section.
065200*
065300 aa064-Write-Record        section.
065400*********************************
065500*
065600     write    Gout-Record from BS-Generated-Record.
065700*
065800     display  "BG-P01 " Gen-Datetime " CONS="
065900              Gen-Energy-Consumed-Wh " PROD="
066000              Gen-Energy-Produced-Wh.
066100*
066200     add      1 to Tot-Hours-Generated.
066300*
066400 aa064-Exit.
066500     exit     section.
066600*
066700 aa085-Display-Totals      section.
066800*********************************
066900*
067000*  REPORT - end of run control totals, console only, no printed
067100*  report for this job - same free control-total block every
067200*  job cut from the old skeleton got, see bs000's history.
067300*
067400     display  " ".
067500     display  "BG-T01 *** END OF RUN CONTROL TOTALS ***".
067600     display  "BG-T02 YEARS GENERATED ............ " Bgp-Years.
067700     display  "BG-T03 HOURS GENERATED ............. "
067800              Tot-Hours-Generated.
067900*
068000 aa085-Exit.
068100     exit     section.
068200*
068300 aa090-Write-Parameters    section.
068400*********************************
068500*
068600*  One name: value line per run parameter, per the job spec.
068700*
068800     move     Bgp-Start-Year to Edt-Year.
068900     move     spaces to WS-Param-Line.
069000     string   "START-YEAR: " Edt-Year
069100              delimited by size into Gpl-Text.
069200     write    Gparm-Record from WS-Param-Line.
069300*
069400     move     Bgp-Years to Edt-Count.
069500     move     spaces to WS-Param-Line.
069600     string   "YEARS: " Edt-Count
069700              delimited by size into Gpl-Text.
069800     write    Gparm-Record from WS-Param-Line.
069900*
070000     move     Bgp-Base-Min to Edt-Range.
070100     move     spaces to WS-Param-Line.
070200     string   "BASE-MIN: " Edt-Range
070300              delimited by size into Gpl-Text.
070400     write    Gparm-Record from WS-Param-Line.
070500*
070600     move     Bgp-Base-Max to Edt-Range.
070700     move     spaces to WS-Param-Line.
070800     string   "BASE-MAX: " Edt-Range
070900              delimited by size into Gpl-Text.
071000     write    Gparm-Record from WS-Param-Line.
071100*
071200     move     Bgp-Peak-Min to Edt-Range.
071300     move     spaces to WS-Param-Line.
071400     string   "PEAK-MIN: " Edt-Range
071500              delimited by size into Gpl-Text.
071600     write    Gparm-Record from WS-Param-Line.
071700*
071800     move     Bgp-Peak-Max to Edt-Range.
071900     move     spaces to WS-Param-Line.
072000     string   "PEAK-MAX: " Edt-Range
072100              delimited by size into Gpl-Text.
072200     write    Gparm-Record from WS-Param-Line.
072300*
072400     move     Bgp-Cold-Months(1) to Edt-Hour2.
072500     move     spaces to WS-Param-Line.
072600     string   "COLD-MONTH-1: " Edt-Hour2
072700              delimited by size into Gpl-Text.
072800     write    Gparm-Record from WS-Param-Line.
072900*
073000     move     Bgp-Cold-Months(2) to Edt-Hour2.
073100     move     spaces to WS-Param-Line.
073200     string   "COLD-MONTH-2: " Edt-Hour2
073300              delimited by size into Gpl-Text.
073400     write    Gparm-Record from WS-Param-Line.
073500*
073600     move     Bgp-Cold-Months(3) to Edt-Hour2.
073700     move     spaces to WS-Param-Line.
073800     string   "COLD-MONTH-3: " Edt-Hour2
073900              delimited by size into Gpl-Text.
074000     write    Gparm-Record from WS-Param-Line.
074100*
074200     move     Bgp-Hot-Months(1) to Edt-Hour2.
074300     move     spaces to WS-Param-Line.
074400     string   "HOT-MONTH-1: " Edt-Hour2
074500              delimited by size into Gpl-Text.
074600     write    Gparm-Record from WS-Param-Line.
074700*
074800     move     Bgp-Hot-Months(2) to Edt-Hour2.
074900     move     spaces to WS-Param-Line.
075000     string   "HOT-MONTH-2: " Edt-Hour2
075100              delimited by size into Gpl-Text.
075200     write    Gparm-Record from WS-Param-Line.
075300*
075400     move     Bgp-Hot-Months(3) to Edt-Hour2.
075500     move     spaces to WS-Param-Line.
075600     string   "HOT-MONTH-3: " Edt-Hour2
075700              delimited by size into Gpl-Text.
075800     write    Gparm-Record from WS-Param-Line.
075900*
076000     move     Bgp-Cold-Factor to Edt-Factor.
076100     move     spaces to WS-Param-Line.
076200     string   "COLD-FACTOR: " Edt-Factor
076300              delimited by size into Gpl-Text.
076400     write    Gparm-Record from WS-Param-Line.
076500*
076600     move     Bgp-Hot-Factor to Edt-Factor.
076700     move     spaces to WS-Param-Line.
076800     string   "HOT-FACTOR: " Edt-Factor
076900              delimited by size into Gpl-Text.
077000     write    Gparm-Record from WS-Param-Line.
077100*
077200     move     Bgp-Self-Consume-Ratio to Edt-Factor.
077300     move     spaces to WS-Param-Line.
077400     string   "SELF-CONSUME-RATIO: " Edt-Factor
077500              delimited by size into Gpl-Text.
077600     write    Gparm-Record from WS-Param-Line.
077700*
077800     move     Bgp-Cold-Day-Start to Edt-Hour2.
077900     move     spaces to WS-Param-Line.
078000     string   "COLD-DAYLIGHT-START: " Edt-Hour2
078100              delimited by size into Gpl-Text.
078200     write    Gparm-Record from WS-Param-Line.
078300*
078400     move     Bgp-Cold-Day-End to Edt-Hour2.
078500     move     spaces to WS-Param-Line.
078600     string   "COLD-DAYLIGHT-END: " Edt-Hour2
078700              delimited by size into Gpl-Text.
078800     write    Gparm-Record from WS-Param-Line.
078900*
079000     move     Bgp-Hot-Day-Start to Edt-Hour2.
079100     move     spaces to WS-Param-Line.
079200     string   "HOT-DAYLIGHT-START: " Edt-Hour2
079300              delimited by size into Gpl-Text.
079400     write    Gparm-Record from WS-Param-Line.
079500*
079600     move     Bgp-Hot-Day-End to Edt-Hour2.
079700     move     spaces to WS-Param-Line.
079800     string   "HOT-DAYLIGHT-END: " Edt-Hour2
079900              delimited by size into Gpl-Text.
080000     write    Gparm-Record from WS-Param-Line.
080100*
080200     move     Bgp-Cold-Prod-Min to Edt-Range.
080300     move     spaces to WS-Param-Line.
080400     string   "COLD-PROD-MIN: " Edt-Range
080500              delimited by size into Gpl-Text.
080600     write    Gparm-Record from WS-Param-Line.
080700*
080800     move     Bgp-Cold-Prod-Max to Edt-Range.
080900     move     spaces to WS-Param-Line.
081000     string   "COLD-PROD-MAX: " Edt-Range
081100              delimited by size into Gpl-Text.
081200     write    Gparm-Record from WS-Param-Line.
081300*
081400     move     Bgp-Hot-Prod-Min to Edt-Range.
081500     move     spaces to WS-Param-Line.
081600     string   "HOT-PROD-MIN: " Edt-Range
081700              delimited by size into Gpl-Text.
081800     write    Gparm-Record from WS-Param-Line.
081900*
082000     move     Bgp-Hot-Prod-Max to Edt-Range.
082100     move     spaces to WS-Param-Line.
082200     string   "HOT-PROD-MAX: " Edt-Range
082300              delimited by size into Gpl-Text.
082400     write    Gparm-Record from WS-Param-Line.
082500*
082600 aa090-Exit.
082700     exit     section.
082800*
082900 aa095-Close-Files         section.
083000*********************************
083100*
083200     close    Gen-File.
083300     close    Gen-Param-File.
083400*
083500 aa095-Exit.
083600     exit     section.
083700*
