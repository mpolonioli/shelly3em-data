000100*******************************************
000200*                                          *
000300*  Record Definition For Meter Reading     *
000400*           File                           *
000500*     Keyed By Mtr-Datetime (ascending)    *
000600*     Line Sequential - one hour per line  *
000700*******************************************
000800*  File size 39 bytes padded to 40 by filler.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 11/02/26 vbc - Created - hourly meter reading layout for     BS001
001300*               the battery job, fixed width throughout.
001400* 18/02/26 vbc - Mtr-Consumption/Reversed widened to 9(7)v99  BS004
001500*               to hold a full hour of grid import in Wh.
001600* 24/02/26 vbc -    .01 Sign made separate so the line stays  BS007
001700*               plain ASCII digits for the SORT step.
001800*
001900 01  BS-Meter-Record.
002000*      Mtr-Datetime    - yyyy-mm-dd hh:mm:ss.
002100     03  Mtr-Datetime         pic x(19).
002200*      Mtr-Consumption - Wh in from the grid this hour.
002300     03  Mtr-Consumption      pic s9(7)v99
002400                               sign is trailing separate.
002500*      Mtr-Reversed    - Wh out to the grid this hour.
002600     03  Mtr-Reversed         pic s9(7)v99
002700                               sign is trailing separate.
002800     03  filler               pic x(1).
002900*
