000100*******************************************
000200*                                          *
000300*  Record-Definition For The Data          *
000400*        Generation Parameter Block        *
000500*                                          *
000600*     Sequential, single record file       *
000700*******************************************
000800*  File size 90 bytes.
000900*
001000* THESE FIELDs DEFINITIONS WILL NEED CHANGING
001100*
001200* 15/02/26 vbc - Created.                                  BS003
001300* 23/02/26 vbc - Added Bgp-Years for multi-year runs.       BS006
001400*
001500 01  BS-Gen-Parameters.
001600*      Bgp-Start-Year  - default 2025.
001700     03  Bgp-Start-Year             pic 9(4)       comp.
001800*      Bgp-Years       - default 1.
001900     03  Bgp-Years                  pic 99         comp.
002000     03  Bgp-Base-Range.
002100*          Bgp-Base-Min - default 500.
002200         05  Bgp-Base-Min           pic s9(5)v99   comp-3.
002300*          Bgp-Base-Max - default 1500.
002400         05  Bgp-Base-Max           pic s9(5)v99   comp-3.
002500     03  Bgp-Peak-Range.
002600*          Bgp-Peak-Min - default 2000.
002700         05  Bgp-Peak-Min           pic s9(5)v99   comp-3.
002800*          Bgp-Peak-Max - default 4500.
002900         05  Bgp-Peak-Max           pic s9(5)v99   comp-3.
003000*      Bgp-Cold-Months - default 12, 1, 2.
003100     03  Bgp-Cold-Months            pic 99         occurs 3.
003200*      Bgp-Hot-Months  - default 6, 7, 8.
003300     03  Bgp-Hot-Months             pic 99         occurs 3.
003400*      Bgp-Cold-Factor - default 1.3.
003500     03  Bgp-Cold-Factor            pic s9v9999    comp-3.
003600*      Bgp-Hot-Factor  - default 1.2.
003700     03  Bgp-Hot-Factor             pic s9v9999    comp-3.
003800*      Bgp-Self-Consume-Ratio - default 0.7.
003900     03  Bgp-Self-Consume-Ratio     pic s9v9999    comp-3.
004000     03  Bgp-Cold-Daylight.
004100*          Bgp-Cold-Day-Start - default 8.
004200         05  Bgp-Cold-Day-Start     pic 99.
004300*          Bgp-Cold-Day-End   - default 16.
004400         05  Bgp-Cold-Day-End       pic 99.
004500     03  Bgp-Hot-Daylight.
004600*          Bgp-Hot-Day-Start  - default 6.
004700         05  Bgp-Hot-Day-Start      pic 99.
004800*          Bgp-Hot-Day-End    - default 20.
004900         05  Bgp-Hot-Day-End        pic 99.
005000     03  Bgp-Cold-Prod-Range.
005100*          Bgp-Cold-Prod-Min - default 1000.
005200         05  Bgp-Cold-Prod-Min      pic s9(5)v99   comp-3.
005300*          Bgp-Cold-Prod-Max - default 3000.
005400         05  Bgp-Cold-Prod-Max      pic s9(5)v99   comp-3.
005500     03  Bgp-Hot-Prod-Range.
005600*          Bgp-Hot-Prod-Min  - default 3000.
005700         05  Bgp-Hot-Prod-Min       pic s9(5)v99   comp-3.
005800*          Bgp-Hot-Prod-Max  - default 6000.
005900         05  Bgp-Hot-Prod-Max       pic s9(5)v99   comp-3.
006000     03  filler                     pic x(4).
006100*
