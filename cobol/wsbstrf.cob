000100*******************************************
000200*                                          *
000300*  Record-Definition For Tariff Band       *
000400*              Table                       *
000500*     Buy Price Bands, By Day/Hour Window  *
000600*                                          *
000700*  Day-flag 1 = Monday ... 7 = Sunday       *
000800*  Start-Hour inclusive, End-Hour exclusive *
000900*******************************************
001000*  Table size 20 bands max, 15 bytes per band.
001100*
001200* THESE FIELDs DEFINITIONS WILL NEED CHANGING
001300*
001400* 12/02/26 vbc - Created.                                  BS002
001500* 20/02/26 vbc - Widened Trf-Price to s9(3)v9999 to match   BS006
001600*               the spec's 4-decimal currency per kWh.
001700*
001800 01  BS-Tariff-Table.
001900     03  Trf-Band-Count             pic 99        comp.
002000     03  Trf-Band                                 occurs 20
002100                                     indexed by Trf-Ix.
002200*              Trf-Day - "Y" applies that day, "N" it does not.
002300         05  Trf-Days-Of-Week.
002400             07  Trf-Day            pic x         occurs 7.
002500         05  Trf-Start-Hour         pic 99.
002600         05  Trf-End-Hour           pic 99.
002700         05  Trf-Price              pic s9(3)v9999  comp-3.
002800     03  filler                     pic x(4).
002900*
