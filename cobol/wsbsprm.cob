000100*******************************************
000200*                                          *
000300*  Record Definition For Battery Sim       *
000400*        Parameter Block                   *
000500*     Uses RRN = 1, Single Record File     *
000600*******************************************
000700*  File size 28 bytes padded to 40 by filler.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 11/02/26 vbc - Created.                                  BS001
001200* 21/02/26 vbc - Added Bsp-Sell-Price, split out of the     BS006
001300*               old combined tariff block.
001400*
001500 01  BS-Sim-Parameters.
001600*      Bsp-Nominal-Capacity - battery capacity in Wh.
001700     03  Bsp-Nominal-Capacity       pic s9(7)v99   comp-3
001800                                     value 10000.00.
001900     03  Bsp-Initial-Charge-Frac    pic s9v9999    comp-3
002000                                     value 0.2000.
002100     03  Bsp-Charge-Eff             pic s9v9999    comp-3
002200                                     value 0.9500.
002300     03  Bsp-Discharge-Eff          pic s9v9999    comp-3
002400                                     value 0.9500.
002500*      Bsp-Sell-Price - sale price per kWh exported.
002600     03  Bsp-Sell-Price             pic s9(3)v9999 comp-3
002700                                     value 0.1000.
002800     03  Bsp-Rated-Cycles           pic s9(7)      comp-3
002900                                     value 5000.
003000     03  Bsp-Capacity-Remain-Frac   pic s9v9999    comp-3
003100                                     value 0.8000.
003200     03  Bsp-Dod-Limit-Frac         pic s9v9999    comp-3
003300                                     value 0.3000.
003400     03  filler                     pic x(12).
003500*
