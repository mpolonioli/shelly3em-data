000100****************************************************************
000200*                                                              *
000300*     Battery Storage Simulation - Main Processing Run         *
000400*     Simulation Run / Tariff-Band Check / Tariff Lookup       *
000500*                                                              *
000600****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         bs000.
001200 author.             V B Coen.
001300 installation.       Applewood Computers.
001400 date-written.       12/05/84.
001500 date-compiled.
001600 security.           Copyright (C) 1976-2026 & later, Vincent
001700                      Bryan Coen.  Distributed under the GNU
001800                      General Public License.  See the file
001900                      COPYING for details.
002000*
002100*    Remarks.            Originally a generalised sequential
002200*                        file update skeleton (read, validate,
002300*                        process, write, control totals) kept
002400*                        around for cutting down into new
002500*                        batch jobs.  Gutted and rebuilt in
002600*                        2026 to carry the household battery
002700*                        storage simulation run, its tariff
002800*                        band check and its tariff band
002900*                        lookup.
003000*
003100*    Version.            3.3.00 - builds with the rest of the
003200*                        Applewood suite.
003300*
003400*    Called modules.     bs040  (weekday from civil date).
003500*
003600*    Files used.         METERIN  - hourly meter readings in,
003700*                                   sorted/de-duped before use.
003800*                        METERSRT - sort work output, deleted
003900*                                   at end of run.
004000*                        RESULOUT - one result row per reading
004100*                                   processed.
004200*                        SIMPARM  - run parameters, name: value
004300*                                   per line.
004400*
004500*    Error messages used.
004600*                        BS-E01   tariff band hour range bad.
004700*                        BS-E02   tariff day coverage bad.
004800*                        BS-E03   battery capacity exhausted,
004900*                                 run stops (not an abend).
005000*
005100* Changes:
005200* 12/05/84 vbc -        Written as the standard AA000 skeleton -
005300*                       read next, validate, process, write,
005400*                       accumulate totals, rinse, repeat.
005500* 03/11/86 vbc -        Added the generalised control-total
005600*                       block (now wsbstot equivalent) so every
005700*                       job cut from this skeleton got one free.
005800* 14/01/91 vbc -        File status checking added throughout -
005900*                       silent ignoring of a bad open was biting
006000*                       people.
006100* 30/09/98 vbc -        Year 2000 review - all internal dates
006200*                       already full ccyy, skeleton itself had
006300*                       nothing to fix.  Logged per the house
006400*                       Y2K audit procedure.
006500* 16/04/24 vbc -        Copyright notice update superseding all
006600*                       previous notices.
006700* 19/09/25 vbc - 3.3.00 Version update and builds reset.
006800* 09/02/26 vbc - 1.0.00 Cut down from the AA000 skeleton for the
006900*                       battery simulation job - added the
007000*                       meter file SORT/de-dup, the tariff band
007100*                       check and the charge/discharge/money/degradation
007200*                       paragraphs.  Old skeleton's generic
007300*                       "process one record" body removed.
007400* 15/02/26 vbc -        Added the tariff lookup (aa054) calling bs040 for
007500*                       the weekday, and the four money fields
007600*                       (aa056).
007700* 21/02/26 vbc -        Added degradation (aa057) and the
007800*                       battery-dead stop - run must still write
007900*                       every record already processed.
008000* 26/02/26 vbc -        Added SIMPARM parameter dump (aa090) and
008100*                       the end-of-job control totals display
008200*                       (aa080), replacing the skeleton's old
008300*                       Report Writer totals page - no printed
008400*                       report wanted for this job, console only.
008500* 28/02/26 vbc -    .01 The tariff band check was accepting a day with no
008600*                       band at all as "not an error" because
008700*                       Tv-Day-Count stayed zero and the overlap
008800*                       check loop never ran - added the explicit
008900*                       zero-coverage test in aa013.
009000* 02/03/26 vbc -    .02 aa053 was comparing Wrk-Soc-Temp against
009100*                       Bst-Min-Charge with a plain "<" instead
009200*                       of "not >", letting SOC land exactly on
009300*                       the floor without triggering the partial-
009400*                       discharge branch - fixed to match the
009500*                       buy/sell spec literally.
009600* 05/03/26 vbc -    .03 CHARGE/DISCHARGE/SOLD were computing
009700*                       ROUNDED straight into the 4-decimal Wrk-
009800*                       fields, so they rounded to .0001 Wh, not
009900*                       to the whole Wh the buy/sell spec calls
010000*                       for - added Wrk-Whole-Wh and routed all
010100*                       three through it before moving to the
010200*                       4-decimal field.  BOUGHT is unaffected -
010300*                       spec wants BOUGHT left at full decimals.
010400*
010500****************************************************************
010600*
010700* Copyright Notice.
010800* ****************
010900*
011000* These files and programs are part of the Applewood Computers
011100* Accounting System and is copyright (c) Vincent B Coen.
011200* 1976-2026 and later.  Distributed under the GNU General Public
011300* License, see the file COPYING for details.
011400*
011500****************************************************************
011600*
011700 environment             division.
011800*===============================
011900*
012000 configuration           section.
012100 special-names.
012200     C01 is Top-Of-Form.
012300*
012400 input-output            section.
012500 file-control.
012600     select Meter-File       assign "METERIN"
012700            organization is line sequential
012800            file status  is Mtr-File-Status.
012900*
013000     select Sorted-File      assign "METERSRT"
013100            organization is line sequential
013200            file status  is Srt-File-Status.
013300*
013400     select Result-File      assign "RESULOUT"
013500            organization is line sequential
013600            file status  is Res-File-Status.
013700*
013800     select Sim-Param-File   assign "SIMPARM"
013900            organization is line sequential
014000            file status  is Prm-File-Status.
014100*
014200 data                    division.
014300*===============================
014400*
014500 file                    section.
014600*-----------------------------
014700*
014800 fd  Meter-File
014900     label records are standard.
015000 01  Min-Record                     pic x(40).
015100*
015200 sd  Srt-Work-File.
015300 01  Swk-Record.
015400     03  Swk-Datetime               pic x(19).
015500     03  filler                     pic x(21).
015600*
015700 fd  Sorted-File
015800     label records are standard.
015900 01  Srt-Record                     pic x(40).
016000*
016100 fd  Result-File
016200     label records are standard.
016300 01  Rout-Record                    pic x(200).
016400*
016500 fd  Sim-Param-File
016600     label records are standard.
016700 01  Prm-Record                     pic x(60).
016800*
016900 working-storage         section.
017000*-----------------------------
017100 77  prog-name               pic x(17) value "bs000 (3.3.00)".
017200*
017300 01  WS-File-Status.
017400     03  Mtr-File-Status            pic xx      value "00".
017500     03  Srt-File-Status            pic xx      value "00".
017600     03  Res-File-Status            pic xx      value "00".
017700     03  Prm-File-Status            pic xx      value "00".
017800     03  filler                     pic x(2).
017900*
018000 01  WS-Switches.
018100     03  WS-Meter-Eof                pic x      value "N".
018200         88  Meter-Eof-Yes                       value "Y".
018300     03  WS-Battery-Dead             pic x      value "N".
018400         88  Battery-Is-Dead                     value "Y".
018500     03  WS-Tariff-Error             pic x      value "N".
018600         88  Tariff-In-Error                     value "Y".
018700     03  WS-Band-Found               pic x      value "N".
018800         88  Band-Was-Found                      value "Y".
018900     03  filler                     pic x(2).
019000*
019100     copy "wsbsprm.cob".
019200     copy "wsbstrf.cob".
019300     copy "wsbstot.cob".
019400     copy "wsbsmtr.cob".
019500     copy "wsbsres.cob".
019600*
019700 01  WS-Prev-Key                    pic x(19)   value spaces.
019800*
019900 01  WS-Battery-State.
020000     03  Bst-Soc                    pic s9(7)v9999  comp-3.
020100     03  Bst-Max-Charge             pic s9(7)v9999  comp-3.
020200     03  Bst-Min-Charge             pic s9(7)v9999  comp-3.
020300     03  Bst-Capacity               pic s9(7)v9999  comp-3.
020400     03  Bst-Cycles                 pic s9(5)v9999  comp-3.
020500     03  Bst-Loss-Per-Cycle         pic s9(7)v9999  comp-3.
020600     03  Bst-Total-Discharge        pic s9(9)v9999  comp-3.
020700*  Dump view only - lets a walkback show the battery state
020800*  block as one field instead of seven.
020900 01  WS-Battery-State-Dump   redefines WS-Battery-State
021000                                     pic x(42).
021100*
021200 01  WS-Record-Work.
021300     03  Wrk-Prev                   pic s9(7)v9999  comp-3.
021400     03  Wrk-Prev2                   pic s9(7)v9999  comp-3.
021500     03  Wrk-Soc-Temp                pic s9(7)v9999  comp-3.
021600     03  Wrk-Charge                  pic s9(7)v9999  comp-3  value 0.
021700     03  Wrk-Discharge               pic s9(7)v9999  comp-3  value 0.
021800     03  Wrk-Bought                  pic s9(7)v9999  comp-3  value 0.
021900     03  Wrk-Sold                    pic s9(7)v9999  comp-3  value 0.
022000*      Wrk-Whole-Wh - no decimals, so that ROUNDED lands on the
022100*      nearest whole Wh per the spec, not the nearest .0001 Wh -
022200*      CHARGE/DISCHARGE/SOLD all compute through this field.
022300     03  Wrk-Whole-Wh                pic s9(7)       comp-3.
022400     03  Wrk-Price                   pic s9(3)v9999  comp-3.
022500     03  filler                       pic x(1).
022600*
022700 01  WS-Datetime-Parts.
022800     03  Dtp-Year                    pic 9(4).
022900     03  Dtp-Month                   pic 99.
023000     03  Dtp-Day                     pic 99.
023100     03  Dtp-Hour                    pic 99.
023200     03  filler                      pic x(1).
023300*  Dump view only - see note at WS-Battery-State-Dump above.
023400 01  WS-Datetime-Parts-9     redefines WS-Datetime-Parts
023500                                     pic x(11).
023600*
023700*  No filler on the call parameter block below - it is passed
023800*  byte for byte to bs040's linkage area, not stored as a
023900*  record, so its length must stay exactly 9.
024000*
024100 01  WS-Weekday-Call.
024200     03  Wkc-Ccyymmdd.
024300         05  Wkc-Ccyy                pic 9(4).
024400         05  Wkc-Mm                  pic 99.
024500         05  Wkc-Dd                  pic 99.
024600     03  Wkc-Day                     pic 9.
024700*  Dump view only - see note at WS-Battery-State-Dump above.
024800 01  WS-Weekday-Call-9       redefines WS-Weekday-Call
024900                                     pic 9(9).
025000*
025100 01  WS-Tarifval-Work.
025200     03  Tv-Day-Ix                   pic 9       comp.
025300     03  Tv-I                        pic 99      comp.
025400     03  Tv-J                        pic 99      comp.
025500     03  Tv-Day-Count                pic 99      comp.
025600     03  Tv-Day-List                 pic 99      comp  occurs 20.
025700     03  Tv-Temp                     pic 99      comp.
025800     03  filler                      pic x(1).
025900*
026000 01  WS-Param-Edits.
026100     03  Edt-Capacity                pic -9(7).99.
026200     03  Edt-Frac                    pic -9.9999.
026300     03  Edt-Price                   pic -9(3).9999.
026400     03  Edt-Cycles                  pic -9(7).
026500     03  filler                      pic x(1).
026600*
026700 01  WS-Param-Line.
026800     03  Wpl-Text                    pic x(55).
026900     03  filler                      pic x(5).
027000*
027100 procedure               division.
027200*=========================================
027300*
027400 aa000-Main               section.
027500*********************************
027600*
027700     perform  aa005-Init-Battery      thru aa005-Exit.
027800     perform  aa008-Load-Tariff-Bands thru aa008-Exit.
027900     perform  aa010-Validate-Tariffs  thru aa010-Exit.
028000*
028100     if       Tariff-In-Error
028200              display "BS-E02 TARIFF BAND VALIDATION FAILED - "
028300                      "RUN ABORTED"
028400              go to aa000-Exit
028500     end-if.
028600*
028700     perform  aa020-Sort-Meter-File   thru aa020-Exit.
028800     perform  aa030-Open-Files        thru aa030-Exit.
028900     perform  aa040-Read-Sorted-Record thru aa040-Exit.
029000     perform  aa050-Process-One-Record thru aa050-Exit
029100              until Meter-Eof-Yes or Battery-Is-Dead.
029200     perform  aa090-Write-Parameters  thru aa090-Exit.
029300     perform  aa080-Display-Totals    thru aa080-Exit.
029400     perform  aa095-Close-Files       thru aa095-Exit.
029500*
029600 aa000-Exit.
029700     stop     run.
029800*
029900 aa005-Init-Battery        section.
030000*********************************
030100*
030200*  BUSINESS RULE - simulation run initialization.
030300*
030400     compute  Bst-Max-Charge rounded =
030500              Bsp-Nominal-Capacity * (1 - Bsp-Dod-Limit-Frac).
030600     compute  Bst-Min-Charge rounded =
030700              Bsp-Nominal-Capacity * Bsp-Dod-Limit-Frac.
030800     compute  Bst-Soc rounded =
030900              Bsp-Nominal-Capacity * Bsp-Initial-Charge-Frac.
031000     move     Bsp-Nominal-Capacity to Bst-Capacity.
031100     compute  Bst-Loss-Per-Cycle rounded =
031200              (Bsp-Capacity-Remain-Frac / Bsp-Rated-Cycles)
031300              * Bsp-Nominal-Capacity.
031400     move     0 to Bst-Total-Discharge.
031500     move     0 to Bst-Cycles.
031600*
031700 aa005-Exit.
031800     exit     section.
031900*
032000 aa008-Load-Tariff-Bands   section.
032100*********************************
032200*
032300*  Installed time-of-use schedule - off-peak/peak/off-peak,
032400*  same every day of the week.  Edit the MOVEs below to change
032500*  the site's buy-price schedule; there is no override file for
032600*  this table, it is fixed WORKING-STORAGE per the job spec.
032700*
032800     move     3            to Trf-Band-Count.
032900*
033000     move     "YYYYYYY"    to Trf-Days-Of-Week(1).
033100     move     0            to Trf-Start-Hour(1).
033200     move     7            to Trf-End-Hour(1).
033300     move     0.1200       to Trf-Price(1).
033400*
033500     move     "YYYYYYY"    to Trf-Days-Of-Week(2).
033600     move     7            to Trf-Start-Hour(2).
033700     move     22           to Trf-End-Hour(2).
033800     move     0.2500       to Trf-Price(2).
033900*
034000     move     "YYYYYYY"    to Trf-Days-Of-Week(3).
034100     move     22           to Trf-Start-Hour(3).
034200     move     24           to Trf-End-Hour(3).
034300     move     0.1200       to Trf-Price(3).
034400*
034500 aa008-Exit.
034600     exit     section.
034700*
034800 aa010-Validate-Tariffs    section.
034900*********************************
035000*
035100*  tariff band check - runs once before the simulation loop.
035200*
035300     perform  aa011-Validate-Band-Ranges thru aa011-Exit.
035400*
035500     if       not Tariff-In-Error
035600              perform aa013-Validate-Day-Coverage thru aa013-Exit
035700                  varying Tv-Day-Ix from 1 by 1
035800                  until Tv-Day-Ix > 7
035900     end-if.
036000*
036100 aa010-Exit.
036200     exit     section.
036300*
036400 aa011-Validate-Band-Ranges section.
036500*********************************
036600*
036700     perform  aa012-Check-One-Band thru aa012-Exit
036800              varying Trf-Ix from 1 by 1
036900              until Trf-Ix > Trf-Band-Count.
037000*
037100 aa011-Exit.
037200     exit     section.
037300*
037400 aa012-Check-One-Band      section.
037500*********************************
037600*
037700     if       Trf-Start-Hour(Trf-Ix) < 0
037800        or    Trf-Start-Hour(Trf-Ix) > 23
037900        or    Trf-End-Hour(Trf-Ix)   < 1
038000        or    Trf-End-Hour(Trf-Ix)   > 24
038100        or    Trf-Start-Hour(Trf-Ix) not < Trf-End-Hour(Trf-Ix)
038200              display "BS-E01 TARIFF BAND " Trf-Ix
038300                      " - HOUR RANGE INVALID"
038400              move "Y" to WS-Tariff-Error
038500     end-if.
038600*
038700 aa012-Exit.
038800     exit     section.
038900*
039000 aa013-Validate-Day-Coverage section.
039100*********************************
039200*
039300*  Called once per weekday 1-7 by aa010's PERFORM VARYING.
039400*
039500     move     0 to Tv-Day-Count.
039600     perform  aa014-Collect-Band-For-Day thru aa014-Exit
039700              varying Trf-Ix from 1 by 1
039800              until Trf-Ix > Trf-Band-Count.
039900*
040000     if       Tv-Day-Count = 0
040100              display "BS-E02 DAY " Tv-Day-Ix
040200                      " NOT COVERED BY ANY BAND"
040300              move "Y" to WS-Tariff-Error
040400              go to aa013-Exit
040500     end-if.
040600*
040700     perform  aa015-Sort-Day-List thru aa015-Exit.
040800*
040900     if       Trf-Start-Hour(Tv-Day-List(1)) not = 0
041000              display "BS-E02 DAY " Tv-Day-Ix
041100                      " DOES NOT START AT HOUR 0"
041200              move "Y" to WS-Tariff-Error
041300              go to aa013-Exit
041400     end-if.
041500*
041600     if       Trf-End-Hour(Tv-Day-List(Tv-Day-Count)) not = 24
041700              display "BS-E02 DAY " Tv-Day-Ix
041800                      " DOES NOT END AT HOUR 24"
041900              move "Y" to WS-Tariff-Error
042000              go to aa013-Exit
042100     end-if.
042200*
042300     perform  aa018-Check-Overlaps thru aa018-Exit.
042400*
042500 aa013-Exit.
042600     exit     section.
042700*
042800 aa014-Collect-Band-For-Day section.
042900*********************************
043000*
043100     if       Trf-Day(Trf-Ix, Tv-Day-Ix) = "Y"
043200              add  1 to Tv-Day-Count
043300              move Trf-Ix to Tv-Day-List(Tv-Day-Count)
043400     end-if.
043500*
043600 aa014-Exit.
043700     exit     section.
043800*
043900 aa015-Sort-Day-List        section.
044000*********************************
044100*
044200*  Simple bubble sort of the day's band list into ascending
044300*  start-hour order - at most 20 entries, speed does not matter.
044400*
044500     perform  aa016-Bubble-Outer-Pass thru aa016-Exit
044600              varying Tv-I from 1 by 1
044700              until Tv-I >= Tv-Day-Count.
044800*
044900 aa015-Exit.
045000     exit     section.
045100*
045200 aa016-Bubble-Outer-Pass    section.
045300*********************************
045400*
045500     perform  aa017-Bubble-Inner-Compare thru aa017-Exit
045600              varying Tv-J from 1 by 1
045700              until Tv-J > Tv-Day-Count - Tv-I.
045800*
045900 aa016-Exit.
046000     exit     section.
046100*
046200 aa017-Bubble-Inner-Compare section.
046300*********************************
046400*
046500     if       Trf-Start-Hour(Tv-Day-List(Tv-J)) >
046600              Trf-Start-Hour(Tv-Day-List(Tv-J + 1))
046700              move Tv-Day-List(Tv-J)     to Tv-Temp
046800              move Tv-Day-List(Tv-J + 1) to Tv-Day-List(Tv-J)
046900              move Tv-Temp               to Tv-Day-List(Tv-J + 1)
047000     end-if.
047100*
047200 aa017-Exit.
047300     exit     section.
047400*
047500 aa018-Check-Overlaps       section.
047600*********************************
047700*
047800*  List is in ascending start-hour order - an adjacent-pair
047900*  compare is enough once sorted (source does not check for
048000*  gaps beyond the 0-start/24-end endpoints, only overlap).
048100*
048200     perform  aa019-Compare-Pair thru aa019-Exit
048300              varying Tv-I from 1 by 1
048400              until Tv-I >= Tv-Day-Count or Tariff-In-Error.
048500*
048600 aa018-Exit.
048700     exit     section.
048800*
048900 aa019-Compare-Pair         section.
049000*********************************
049100*
049200     if       Trf-End-Hour(Tv-Day-List(Tv-I)) >
049300              Trf-Start-Hour(Tv-Day-List(Tv-I + 1))
049400              display "BS-E02 DAY " Tv-Day-Ix " BANDS "
049500                      Tv-Day-List(Tv-I) " AND "
049600                      Tv-Day-List(Tv-I + 1) " OVERLAP"
049700              move "Y" to WS-Tariff-Error
049800     end-if.
049900*
050000 aa019-Exit.
050100     exit     section.
050200*
050300 aa020-Sort-Meter-File     section.
050400*********************************
050500*
050600*  Ascending Datetime, duplicate keys thinned out by the
050700*  adjacent-key skip in aa050 once the file is in key order.
050800*
050900     sort     Srt-Work-File  on ascending key Swk-Datetime
051000              using Meter-File
051100              giving Sorted-File.
051200*
051300 aa020-Exit.
051400     exit     section.
051500*
051600 aa030-Open-Files           section.
051700*********************************
051800*
051900     open     input  Sorted-File.
052000     open     output Result-File.
052100     open     output Sim-Param-File.
052200*
052300 aa030-Exit.
052400     exit     section.
052500*
052600 aa040-Read-Sorted-Record   section.
052700*********************************
052800*
052900     read     Sorted-File into BS-Meter-Record
053000              at end move "Y" to WS-Meter-Eof
053100     end-read.
053200*
053300 aa040-Exit.
053400     exit     section.
053500*
053600 aa050-Process-One-Record   section.
053700*********************************
053800*
053900     if       Mtr-Datetime = WS-Prev-Key
054000              continue
054100     else
054200              move    Mtr-Datetime to WS-Prev-Key
054300              perform aa051-Charge-Discharge thru aa051-Exit
054400              perform aa054-Select-Tariff    thru aa054-Exit
054500              perform aa056-Compute-Money    thru aa056-Exit
054600              perform aa057-Degrade-Capacity thru aa057-Exit
054700              perform aa058-Write-Result     thru aa058-Exit
054800              add     1 to Tot-Rec-Count
054900     end-if.
055000*
055100     if       not Battery-Is-Dead
055200              perform aa040-Read-Sorted-Record thru aa040-Exit
055300     end-if.
055400*
055500 aa050-Exit.
055600     exit     section.
055700*
055800 aa051-Charge-Discharge     section.
055900*********************************
056000*
056100*  BUSINESS RULE - per-record state transition.
056200*
056300     move     0 to Wrk-Charge Wrk-Discharge Wrk-Bought Wrk-Sold.
056400     move     Bst-Soc to Wrk-Prev.
056500*
056600     if       Mtr-Reversed > 0
056700              perform aa052-Charge-Battery thru aa052-Exit
056800     end-if.
056900*
057000     move     Bst-Soc to Wrk-Prev2.
057100*
057200     if       Mtr-Consumption > 0
057300              perform aa053-Discharge-Battery thru aa053-Exit
057400     end-if.
057500*
057600 aa051-Exit.
057700     exit     section.
057800*
057900 aa052-Charge-Battery       section.
058000*********************************
058100*
058200     compute  Wrk-Soc-Temp rounded =
058300              Bst-Soc + (Mtr-Reversed * Bsp-Charge-Eff).
058400*
058500     if       Wrk-Soc-Temp > Bst-Max-Charge
058600              move    Bst-Max-Charge to Bst-Soc
058700              compute Wrk-Charge = Bst-Soc - Wrk-Prev
058800*              Round SOLD to the nearest whole Wh, not the
058900*              nearest .0001 Wh - see note at Wrk-Whole-Wh.
059000              compute Wrk-Whole-Wh rounded =
059100                      Mtr-Reversed - (Wrk-Charge * Bsp-Charge-Eff)
059200              move    Wrk-Whole-Wh to Wrk-Sold
059300              display "BS-A01 CHARGE CLAMPED AT MAX - SELLING "
059400                      Wrk-Sold " WH"
059500     else
059600              move    Wrk-Soc-Temp to Bst-Soc
059700*              Round CHARGE to the nearest whole Wh - see note
059800*              at Wrk-Whole-Wh.
059900              compute Wrk-Whole-Wh rounded =
060000                      Mtr-Reversed * Bsp-Charge-Eff
060100              move    Wrk-Whole-Wh to Wrk-Charge
060200              display "BS-A02 CHARGING " Wrk-Charge " WH"
060300     end-if.
060400*
060500 aa052-Exit.
060600     exit     section.
060700*
060800 aa053-Discharge-Battery    section.
060900*********************************
061000*
061100     compute  Wrk-Soc-Temp rounded =
061200              Bst-Soc - (Mtr-Consumption / Bsp-Discharge-Eff).
061300*
061400     if       Wrk-Prev2 not > Bst-Min-Charge
061500              move    Wrk-Prev2 to Bst-Soc
061600              move    Mtr-Consumption to Wrk-Bought
061700              display "BS-A03 CANNOT DISCHARGE - BUYING "
061800                      Wrk-Bought " WH"
061900     else
062000              if      Wrk-Soc-Temp not > Bst-Min-Charge
062100                      move    Bst-Min-Charge to Bst-Soc
062200                      compute Wrk-Discharge =
062300                              Wrk-Prev2 - Bst-Min-Charge
062400                      compute Wrk-Bought = Mtr-Consumption -
062500                              (Wrk-Discharge * Bsp-Discharge-Eff)
062600                      display "BS-A04 PARTIAL DISCHARGE "
062700                              Wrk-Discharge " WH - BUYING "
062800                              Wrk-Bought " WH"
062900              else
063000                      move    Wrk-Soc-Temp to Bst-Soc
063100*                      Round DISCHARGE to the nearest whole Wh -
063200*                      see note at Wrk-Whole-Wh.
063300                      compute Wrk-Whole-Wh rounded =
063400                              Mtr-Consumption * Bsp-Discharge-Eff
063500                      move    Wrk-Whole-Wh to Wrk-Discharge
063600                      display "BS-A05 DISCHARGING "
063700                              Wrk-Discharge " WH"
063800              end-if
063900     end-if.
064000*
064100 aa053-Exit.
064200     exit     section.
064300*
064400 aa054-Select-Tariff        section.
064500*********************************
064600*
064700*  tariff lookup - checks this record's hour and weekday
064800*  against the band table.
064900*
065000     move     Mtr-Datetime(1:4)  to Dtp-Year.
065100     move     Mtr-Datetime(6:2)  to Dtp-Month.
065200     move     Mtr-Datetime(9:2)  to Dtp-Day.
065300     move     Mtr-Datetime(12:2) to Dtp-Hour.
065400*
065500     move     Dtp-Year  to Wkc-Ccyy.
065600     move     Dtp-Month to Wkc-Mm.
065700     move     Dtp-Day   to Wkc-Dd.
065800     call     "bs040" using WS-Weekday-Call.
065900*
066000     move     "N" to WS-Band-Found.
066100     perform  aa055-Try-One-Band thru aa055-Exit
066200              varying Trf-Ix from 1 by 1
066300              until Trf-Ix > Trf-Band-Count or Band-Was-Found.
066400*
066500 aa054-Exit.
066600     exit     section.
066700*
066800 aa055-Try-One-Band         section.
066900*********************************
067000*
067100     if       Trf-Day(Trf-Ix, Wkc-Day) = "Y"
067200        and   Dtp-Hour >= Trf-Start-Hour(Trf-Ix)
067300        and   Dtp-Hour <  Trf-End-Hour(Trf-Ix)
067400              move Trf-Price(Trf-Ix) to Wrk-Price
067500              move "Y" to WS-Band-Found
067600     end-if.
067700*
067800 aa055-Exit.
067900     exit     section.
068000*
068100 aa056-Compute-Money        section.
068200*********************************
068300*
068400*  BUSINESS RULE - money, four decimal places, rounded.
068500*
068600     compute  Res-Cost-Without-Batt rounded =
068700              (Mtr-Consumption / 1000) * Wrk-Price.
068800     compute  Res-Revenue-Without-Batt rounded =
068900              (Mtr-Reversed / 1000) * Bsp-Sell-Price.
069000     compute  Res-Cost-With-Batt rounded =
069100              (Wrk-Bought / 1000) * Wrk-Price.
069200     compute  Res-Revenue-With-Batt rounded =
069300              (Wrk-Sold / 1000) * Bsp-Sell-Price.
069400*
069500 aa056-Exit.
069600     exit     section.
069700*
069800 aa057-Degrade-Capacity     section.
069900*********************************
070000*
070100*  BUSINESS RULE - degradation, checked after money, every
070200*  record.  Battery-dead stops the run but this record's
070300*  result still gets written.
070400*
070500     add      Wrk-Discharge to Bst-Total-Discharge.
070600     compute  Bst-Cycles rounded =
070700              Bst-Total-Discharge / Bsp-Nominal-Capacity.
070800     compute  Bst-Capacity rounded =
070900              Bsp-Nominal-Capacity - (Bst-Cycles * Bst-Loss-Per-Cycle).
071000*
071100     move     Bst-Cycles   to Res-Cycles.
071200     move     Bst-Capacity to Res-Capacity.
071300*
071400     if       Bst-Capacity <= 0
071500              move "Y" to WS-Battery-Dead
071600              display "BS-E03 BATTERY CAPACITY EXHAUSTED - "
071700                      "RUN STOPPING AFTER THIS RECORD"
071800     else
071900              compute Bst-Max-Charge rounded =
072000                      Bst-Capacity * (1 - Bsp-Dod-Limit-Frac)
072100              compute Bst-Min-Charge rounded =
072200                      Bst-Capacity * Bsp-Dod-Limit-Frac
072300     end-if.
072400*
072500     move     Bst-Max-Charge to Res-Max-Charge.
072600     move     Bst-Min-Charge to Res-Min-Charge.
072700     move     WS-Battery-Dead to Tot-Battery-Dead.
072800*
072900 aa057-Exit.
073000     exit     section.
073100*
073200 aa058-Write-Result         section.
073300*********************************
073400*
073500     move     Mtr-Datetime    to Res-Datetime.
073600     move     Mtr-Consumption to Res-Consumption.
073700     move     Mtr-Reversed    to Res-Reversed.
073800     move     Wrk-Prev        to Res-Previous-Soc.
073900     move     Bst-Soc         to Res-Battery-Soc.
074000     move     Wrk-Charge      to Res-Charge.
074100     move     Wrk-Discharge   to Res-Discharge.
074200     move     Wrk-Bought      to Res-Bought.
074300     move     Wrk-Sold        to Res-Sold.
074400*
074500     write     Rout-Record from BS-Result-Record.
074600*
074700     display  "BS-P01 " Mtr-Datetime " SOC=" Bst-Soc
074800              " CAP=" Bst-Capacity " CYC=" Bst-Cycles
074900              " MAX=" Bst-Max-Charge " MIN=" Bst-Min-Charge.
075000*
075100     add      Wrk-Bought    to Tot-Bought.
075200     add      Wrk-Sold      to Tot-Sold.
075300     add      Wrk-Charge    to Tot-Charged.
075400     add      Wrk-Discharge to Tot-Discharged.
075500     add      Res-Cost-Without-Batt    to Tot-Cost-Without-Batt.
075600     add      Res-Revenue-Without-Batt to Tot-Revenue-Without-Batt.
075700     add      Res-Cost-With-Batt       to Tot-Cost-With-Batt.
075800     add      Res-Revenue-With-Batt    to Tot-Revenue-With-Batt.
075900     move     Bst-Soc      to Tot-Final-Soc.
076000     move     Bst-Capacity to Tot-Final-Capacity.
076100     move     Bst-Cycles   to Tot-Final-Cycles.
076200*
076300 aa058-Exit.
076400     exit     section.
076500*
076600 aa080-Display-Totals       section.
076700*********************************
076800*
076900*  REPORT - end of job control totals, console only, no
077000*  printed report for this job.
077100*
077200     display  " ".
077300     display  "BS-T01 *** END OF JOB CONTROL TOTALS ***".
077400     display  "BS-T02 RECORDS PROCESSED .......... " Tot-Rec-Count.
077500     display  "BS-T03 TOTAL BOUGHT (WH) .......... " Tot-Bought.
077600     display  "BS-T04 TOTAL SOLD (WH) ............ " Tot-Sold.
077700     display  "BS-T05 TOTAL CHARGED (WH) ......... " Tot-Charged.
077800     display  "BS-T06 TOTAL DISCHARGED (WH) ...... " Tot-Discharged.
077900     display  "BS-T07 FINAL STATE OF CHARGE (WH) . " Tot-Final-Soc.
078000     display  "BS-T08 FINAL CAPACITY (WH) ........ "
078100              Tot-Final-Capacity.
078200     display  "BS-T09 FINAL CYCLES ............... " Tot-Final-Cycles.
078300     display  "BS-T10 COST WITHOUT BATTERY ....... "
078400              Tot-Cost-Without-Batt.
078500     display  "BS-T11 REVENUE WITHOUT BATTERY .... "
078600              Tot-Revenue-Without-Batt.
078700     display  "BS-T12 COST WITH BATTERY .......... " Tot-Cost-With-Batt.
078800     display  "BS-T13 REVENUE WITH BATTERY ....... "
078900              Tot-Revenue-With-Batt.
079000     display  "BS-T14 BATTERY DEAD ............... " Tot-Battery-Dead.
079100*
079200 aa080-Exit.
079300     exit     section.
079400*
079500 aa090-Write-Parameters     section.
079600*********************************
079700*
079800*  One name: value line per run parameter, per the job spec.
079900*
080000     move     Bsp-Nominal-Capacity to Edt-Capacity.
080100     move     spaces to WS-Param-Line.
080200     string   "NOMINAL-CAPACITY: " Edt-Capacity
080300              delimited by size into Wpl-Text.
080400     write    Prm-Record from WS-Param-Line.
080500*
080600     move     Bsp-Initial-Charge-Frac to Edt-Frac.
080700     move     spaces to WS-Param-Line.
080800     string   "INITIAL-CHARGE-FRACTION: " Edt-Frac
080900              delimited by size into Wpl-Text.
081000     write    Prm-Record from WS-Param-Line.
081100*
081200     move     Bsp-Charge-Eff to Edt-Frac.
081300     move     spaces to WS-Param-Line.
081400     string   "CHARGE-EFFICIENCY: " Edt-Frac
081500              delimited by size into Wpl-Text.
081600     write    Prm-Record from WS-Param-Line.
081700*
081800     move     Bsp-Discharge-Eff to Edt-Frac.
081900     move     spaces to WS-Param-Line.
082000     string   "DISCHARGE-EFFICIENCY: " Edt-Frac
082100              delimited by size into Wpl-Text.
082200     write    Prm-Record from WS-Param-Line.
082300*
082400     move     Bsp-Sell-Price to Edt-Price.
082500     move     spaces to WS-Param-Line.
082600     string   "SELL-PRICE: " Edt-Price
082700              delimited by size into Wpl-Text.
082800     write    Prm-Record from WS-Param-Line.
082900*
083000     move     Bsp-Rated-Cycles to Edt-Cycles.
083100     move     spaces to WS-Param-Line.
083200     string   "RATED-CYCLES: " Edt-Cycles
083300              delimited by size into Wpl-Text.
083400     write    Prm-Record from WS-Param-Line.
083500*
083600     move     Bsp-Capacity-Remain-Frac to Edt-Frac.
083700     move     spaces to WS-Param-Line.
083800     string   "CAPACITY-REMAIN-FRACTION: " Edt-Frac
083900              delimited by size into Wpl-Text.
084000     write    Prm-Record from WS-Param-Line.
084100*
084200     move     Bsp-Dod-Limit-Frac to Edt-Frac.
084300     move     spaces to WS-Param-Line.
084400     string   "DOD-LIMIT-FRACTION: " Edt-Frac
084500              delimited by size into Wpl-Text.
084600     write    Prm-Record from WS-Param-Line.
084700*
084800 aa090-Exit.
084900     exit     section.
085000*
085100 aa095-Close-Files          section.
085200*********************************
085300*
085400     close    Sorted-File.
085500     close    Result-File.
085600     close    Sim-Param-File.
085700*
085800 aa095-Exit.
085900     exit     section.
086000*
