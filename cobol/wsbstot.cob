000100*******************************************
000200*                                          *
000300*  Working Storage For The End-Of-Job      *
000400*     Control Totals Block                 *
000500*******************************************
000600* 88 bytes, displayed at EOJ only - not written to a file.
000700*
000800* 13/02/26 vbc - Created.                                  BS003
000900* 22/02/26 vbc - Added Tot-Rec-Count and Tot-Battery-Dead   BS006
001000*               switch for the aa080-Display-Totals banner.
001100*
001200 01  BS-Totals.
001300     03  Tot-Rec-Count              pic 9(7)       comp.
001400     03  Tot-Bought                 pic s9(9)v99   comp-3.
001500     03  Tot-Sold                   pic s9(9)v99   comp-3.
001600     03  Tot-Charged                pic s9(9)v99   comp-3.
001700     03  Tot-Discharged             pic s9(9)v99   comp-3.
001800     03  Tot-Final-Soc              pic s9(7)v9999 comp-3.
001900     03  Tot-Final-Capacity         pic s9(7)v9999 comp-3.
002000     03  Tot-Final-Cycles           pic s9(5)v9999 comp-3.
002100     03  Tot-Cost-Without-Batt      pic s9(7)v9999 comp-3.
002200     03  Tot-Revenue-Without-Batt   pic s9(7)v9999 comp-3.
002300     03  Tot-Cost-With-Batt         pic s9(7)v9999 comp-3.
002400     03  Tot-Revenue-With-Batt      pic s9(7)v9999 comp-3.
002500     03  Tot-Battery-Dead           pic x          value "N".
002600     03  filler                     pic x(4).
002700*
