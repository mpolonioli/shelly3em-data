000100*******************************************
000200*                                          *
000300*  Record Definition For Simulation        *
000400*        Result File                       *
000500*     One Record Per Meter Reading Processed*
000600*     Line Sequential, Fixed Width Columns *
000700*******************************************
000800*  File size 189 bytes padded to 200 by filler.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 11/02/26 vbc - Created.                                  BS001
001300* 19/02/26 vbc - Added Res-Cycles, Res-Max/Min-Charge and   BS005
001400*               Res-Capacity for degradation reporting.
001500* 25/02/26 vbc - Res-Previous-Soc widened to match Soc.     BS007
001600* 27/02/26 vbc -    .01 Dropped the comma-edited alternate  BS008
001700*               view - record is fixed width throughout, an
001800*               edited picture was never needed.  All money
001900*               and energy fields carry their own sign as a
002000*               trailing separate byte so the row stays
002100*               plain ASCII for anyone who wants to eyeball
002200*               it with a text editor.
002300*
002400 01  BS-Result-Record.
002500     03  Res-Datetime               pic x(19).
002600     03  Res-Consumption            pic s9(7)v99
002700                                     sign is trailing separate.
002800     03  Res-Reversed               pic s9(7)v99
002900                                     sign is trailing separate.
003000     03  Res-Previous-Soc           pic s9(7)v9999
003100                                     sign is trailing separate.
003200     03  Res-Battery-Soc            pic s9(7)v9999
003300                                     sign is trailing separate.
003400     03  Res-Charge                 pic s9(7)v99
003500                                     sign is trailing separate.
003600     03  Res-Discharge              pic s9(7)v99
003700                                     sign is trailing separate.
003800     03  Res-Bought                 pic s9(7)v99
003900                                     sign is trailing separate.
004000     03  Res-Sold                   pic s9(7)v99
004100                                     sign is trailing separate.
004200     03  Res-Money.
004300         05  Res-Cost-Without-Batt  pic s9(5)v9999
004400                                     sign is trailing separate.
004500         05  Res-Revenue-Without-Batt
004600                                     pic s9(5)v9999
004700                                     sign is trailing separate.
004800         05  Res-Cost-With-Batt     pic s9(5)v9999
004900                                     sign is trailing separate.
005000         05  Res-Revenue-With-Batt  pic s9(5)v9999
005100                                     sign is trailing separate.
005200     03  Res-Cycles                 pic s9(5)v9999
005300                                     sign is trailing separate.
005400     03  Res-Max-Charge             pic s9(7)v9999
005500                                     sign is trailing separate.
005600     03  Res-Min-Charge             pic s9(7)v9999
005700                                     sign is trailing separate.
005800     03  Res-Capacity               pic s9(7)v9999
005900                                     sign is trailing separate.
006000     03  filler                     pic x(11).
006100*
