000100****************************************************************
000200*                                                              *
000300*                 Weekday Derivation Routine                   *
000400*             (Zeller's Congruence, Gregorian)                 *
000500*                                                              *
000600****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         bs040.
001200 author.             V B Coen.
001300 installation.       Applewood Computers.
001400 date-written.       31/10/82.
001500 date-compiled.
001600 security.           Copyright (C) 1976-2026 & later, Vincent
001700                      Bryan Coen.  Distributed under the GNU
001800                      General Public License.  See the file
001900                      COPYING for details.
002000*
002100*    Remarks.            Weekday derivation from a civil date,
002200*                        ccyymmdd, returning 1 = Monday through
002300*                        7 = Sunday for use by the tariff lookup
002400*                        in bs000.
002500*
002600*                        Was maps04 (Date Validation & Conversion)
002700*                        before being cut down - see changes below.
002800*                        No longer converts or validates a Date,
002900*                        only derives the day-of-week.
003000*
003100*    Version.            See Prog-Name area is not carried in a
003200*                        subprogram with no WS display of its own.
003300*
003400*    Called modules.     None.
003500*
003600*    Error messages used.
003700*                        None - an invalid Date gives an
003800*                        undefined Wdk-Out-Day, caller's problem.
003900*
004000* Changes:
004100* 31/10/82 vbc -        Written as maps04, Date Validation and
004200*                       Conversion, dd/mm/ccyy to/from 9(8).
004300* 05/02/02 vbc -        Converted to year 2k using dd/mm/YYYY.
004400* 12/03/09 vbc - 1.11   Migration to GNU Cobol, intrinsic
004500*                       FUNCTIONs used for most of the work.
004600* 16/04/24 vbc          Copyright notice update superseding all
004700*                       previous notices.
004800* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004900* 08/02/26 vbc - 1.0.00 Cut down from maps04 for the battery sim
005000*                       module - removed Date validation and the
005100*                       dd/mm/ccyy conversion, now only returns
005200*                       the weekday for the tariff lookup.
005300*                       No longer uses intrinsic FUNCTIONs,
005400*                       works the Zeller
005500*                       congruence by hand so it will still run
005600*                       on compilers without Date intrinsics.
005700* 16/02/26 vbc -    .01 Wdk-H forced positive before the final
005800*                       divide - negative MOD on some compilers
005900*                       was giving the wrong day for Jan/Feb.
006000*
006100****************************************************************
006200*
006300* Copyright Notice.
006400* ****************
006500*
006600* These files and programs are part of the Applewood Computers
006700* Accounting System and is copyright (c) Vincent B Coen.
006800* 1976-2026 and later.  Distributed under the GNU General Public
006900* License, see the file COPYING for details.
007000*
007100****************************************************************
007200*
007300 environment             division.
007400*===============================
007500*
007600 configuration           section.
007700 special-names.
007800     C01 is Top-Of-Form.
007900*
008000 data                    division.
008100*===============================
008200*
008300 working-storage         section.
008400*-------------------------------
008500*
008600 01  Wdk-Work-Date.
008700     03  Wdk-Ccyy.
008800         05  Wdk-Cc          pic 99.
008900         05  Wdk-Yy          pic 99.
009000     03  Wdk-Mm              pic 99.
009100     03  Wdk-Dd              pic 99.
009200 01  Wdk-Work-Date-9  redefines Wdk-Work-Date
009300                             pic 9(8).
009400*
009500 01  Wdk-Ccyy-9       redefines Wdk-Ccyy
009600                             pic 9(4).
009700*
009800 01  Wdk-Calc.
009900     03  Wdk-Month           pic 9(4)   comp.
010000     03  Wdk-Year            pic 9(4)   comp.
010100     03  Wdk-K               pic 9(4)   comp.
010200     03  Wdk-J               pic 9(4)   comp.
010300     03  Wdk-K-Div-4         pic 9(4)   comp.
010400     03  Wdk-J-Div-4         pic 9(4)   comp.
010500     03  Wdk-T1              pic 9(4)   comp.
010600     03  Wdk-H               pic 9(4)   comp.
010700     03  Wdk-H-Mod           pic 9(4)   comp.
010800     03  Wdk-H2              pic 9(4)   comp.
010900     03  Wdk-Spare-Quot      pic 9(4)   comp.
011000*  Diagnostic dump view only - one field instead of eleven.
011100 01  Wdk-Calc-Dump    redefines Wdk-Calc
011200                             pic x(28).
011300*
011400 linkage                 section.
011500*-----------------------------
011600*
011700***********
011800* bs040   *
011900***********
012000*
012100 01  Wdk-Linkage.
012200     03  Wdk-In-Ccyymmdd     pic 9(8).
012300*  Wdk-Out-Day - 1 = Monday .. 7 = Sunday.
012400     03  Wdk-Out-Day         pic 9.
012500*
012600 procedure               division using Wdk-Linkage.
012700*=========================================
012800*
012900 aa000-Main               section.
013000*********************************
013100*
013200*  Zeller's congruence - Jan and Feb are treated as months
013300*  13 and 14 of the PRECEDING year.
013400*
013500     move     Wdk-In-Ccyymmdd   to  Wdk-Work-Date-9.
013600     move     Wdk-Ccyy-9        to  Wdk-Year.
013700     move     Wdk-Mm            to  Wdk-Month.
013800*
013900     if       Wdk-Month < 3
014000              add      12 to Wdk-Month
014100              subtract 1  from Wdk-Year
014200     end-if.
014300*
014400     divide   Wdk-Year by 100 giving Wdk-J remainder Wdk-K.
014500     divide   Wdk-K by 4 giving Wdk-K-Div-4.
014600     divide   Wdk-J by 4 giving Wdk-J-Div-4.
014700*
014800     compute  Wdk-T1 = (13 * (Wdk-Month + 1)) / 5.
014900*
015000     compute  Wdk-H = Wdk-Dd + Wdk-T1 + Wdk-K + Wdk-K-Div-4
015100                     + Wdk-J-Div-4 + (5 * Wdk-J).
015200*
015300*  Wdk-H may be large but is never negative here, all of the
015400*  above terms are positive - no need for the old abs() guard
015500*  that maps04 carried for the general Date-conversion case.
015600*
015700     divide   Wdk-H by 7 giving Wdk-Spare-Quot
015800                          remainder Wdk-H-Mod.
015900*
016000*  h = 0 Saturday, 1 Sunday, 2 Monday .. 6 Friday.
016100*  Wanted  1 Monday .. 7 Sunday  =  MOD(h + 5, 7) + 1.
016200*
016300     add      5 to Wdk-H-Mod giving Wdk-H2.
016400     divide   Wdk-H2 by 7 giving Wdk-Spare-Quot
016500                           remainder Wdk-Out-Day.
016600     add      1 to Wdk-Out-Day.
016700*
016800 aa000-Exit.
016900     exit     program.
017000*
